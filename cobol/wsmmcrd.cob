000100********************************************                      WSMMCRD
000200*                                          *                      WSMMCRD
000300*  Record Definition For Credit-Out File  *                       WSMMCRD
000400*     Sorted descending by Crd-Pd-5Y        *                     WSMMCRD
000500*     Doubles as the printed credit report  *                     WSMMCRD
000600********************************************                      WSMMCRD
000700* File size 68 bytes, line sequential text.                       WSMMCRD
000800*                                                                 WSMMCRD
000900* 22/05/84 djh - Created.                                         WSMMCRD
001000* 19/09/87 djh -    .01 Added Crd-Avg-Years, the register was     WSMMCRD
001100*                  missing a maturity column requested by MR.     WSMMCRD
001200* 02/11/98 djh -    .02 Y2K review - no date fields, none needed. WSMMCRD
001300* 18/11/25 vbc -    .03 Picked up for Nightly-3.3.  No changes.   WSMMCRD
001400*                                                                 WSMMCRD
001500 01  MM-Credit-Record.                                            WSMMCRD
001600     03  MM-Crd-Issuer         pic x(30).                         WSMMCRD
001700     03  MM-Crd-N-Bonds        pic 9(5).                          WSMMCRD
001800     03  MM-Crd-Avg-Spread-Bps pic s9(5)v9(1).                    WSMMCRD
001900     03  MM-Crd-Avg-Years      pic s9(3)v9(1).                    WSMMCRD
002000     03  MM-Crd-Pd-1Y          pic s9(3)v9(2).                    WSMMCRD
002100     03  MM-Crd-Pd-3Y          pic s9(3)v9(2).                    WSMMCRD
002200     03  MM-Crd-Pd-5Y          pic s9(3)v9(2).                    WSMMCRD
002300     03  MM-Crd-Pd-10Y         pic s9(3)v9(2).                    WSMMCRD
002400     03  filler                pic x(3).                          WSMMCRD
002500*                                                                 WSMMCRD
