000100***************************************************************** MM010
000200*                 Market Yield Curve Processor                    MM010
000300*                                                                 MM010
000400*        Builds the daily OIS yield curve for settlement rate     MM010
000500*        reporting - tenor to years conversion & sort.            MM010
000600***************************************************************** MM010
000700*                                                                 MM010
000800  identification          division.                               MM010
000900*================================                                 MM010
001000*                                                                 MM010
001100       program-id.       mm010.                                   MM010
001200***                                                               MM010
001300*    Author.           D J Hollis, 14/03/1984.                    MM010
001400***                                                               MM010
001500*    Installation.     Applewood Computers Accounting System.     MM010
001600***                                                               MM010
001700*    Date-Written.     14/03/1984.                                MM010
001800***                                                               MM010
001900*    Date-Compiled.                                               MM010
002000***                                                               MM010
002100*    Security.         Copyright (C) 1984-2026 & later, Vincent   MM010
002200*                      Bryan Coen. Distributed under the GNU      MM010
002300*                      General Public License. See file COPYING.  MM010
002400***                                                               MM010
002500*    Remarks.          Yield-curve processor for the Market       MM010
002600*                      Metrics module (MM).  Reads cleared OIS    MM010
002700*                      settlement rates by tenor, converts each   MM010
002800*                      tenor to a year fraction and writes the    MM010
002900*                      curve back out sorted ascending by years   MM010
003000*                      for use by mm020 and any later consumers.  MM010
003100***                                                               MM010
003200*    Version.          See Prog-Name in WS.                       MM010
003300***                                                               MM010
003400*    Called Modules.   None.                                      MM010
003500***                                                               MM010
003600*    Functions Used.   None - no intrinsics in this module.       MM010
003700***                                                               MM010
003800*    Files used :                                                 MM010
003900*                      OIS-RATES.   Tenor / rate points, input.   MM010
004000*                      CURVE-OUT.   Sorted curve, output.         MM010
004100***                                                               MM010
004200*    Error messages used.                                         MM010
004300* System wide:                                                    MM010
004400*                      None.                                      MM010
004500* Program specific:                                               MM010
004600*                      MM001 - MM002.                             MM010
004700***                                                               MM010
004800* Changes:                                                        MM010
004900* 14/03/84 djh - 1.0.00 Created.                                  MM010
005000* 02/09/85 djh -    .01 Table capacity 30 -> 50 points, the 3 &   MM010
005100*                       6 month strips were overflowing on busy   MM010
005200*                       days.                                     MM010
005300* 21/07/91 djh -    .02 Years now carried to 6 decimals per       MM010
005400*                       revised curve-fitting spec from the desk. MM010
005500* 02/11/98 djh -    .03 Year 2000 review of this program and its  MM010
005600*                       copybooks - no 2-digit year fields found  MM010
005700*                       in MM010, no changes required, djh.       MM010
005800* 15/06/03 djh -    .04 W unit (weeks) added to tenor parse, desk MM010
005900*                       started quoting 13W/26W strips this year. MM010
006000* 18/11/25 vbc - 1.1.00 Taken over for Nightly-3.3 build.         MM010
006100* Re-keyed                                                        MM010
006200*                       to free-format house style pending        MM010
006300*                       further                                   MM010
006400*                       ACAS integration work. Logic unchanged.   MM010
006500* 22/11/25 vbc -    .01 Reverted to fixed-format source per the   MM010
006600*                       2026 audit - this module runs on the      MM010
006700*                       older batch suite, stays column-strict.   MM010
006800***                                                               MM010
006900***************************************************************** MM010
007000* Copyright Notice.                                               MM010
007100* ****************                                                MM010
007200*                                                                 MM010
007300* This notice supersedes all prior copyright notices & was        MM010
007400* updated 2024-04-16.                                             MM010
007500*                                                                 MM010
007600* These files and programs are part of the Applewood Computers    MM010
007700* Accounting System and is Copyright (c) Vincent B Coen.          MM010
007800* 1976-2026 and later.                                            MM010
007900*                                                                 MM010
008000* This program is now free software; you can redistribute it      MM010
008100* and/or modify it under the terms listed here and of the GNU     MM010
008200* General Public License as published by the Free Software        MM010
008300* Foundation; version 3 and later as revised for PERSONAL USAGE   MM010
008400* ONLY and that includes for use within a business but EXCLUDES   MM010
008500* repackaging or for Resale, Rental or Hire in ANY way.           MM010
008600*                                                                 MM010
008700* Persons interested in repackaging, redevelopment for the        MM010
008800* purpose of resale or distribution in a rental or hire mode      MM010
008900* must get in touch with the copyright holder with your           MM010
009000* commercial plans and proposals to vbcoen@gmail.com.             MM010
009100*                                                                 MM010
009200* ACAS is distributed in the hope that it will be useful, but     MM010
009300* WITHOUT ANY WARRANTY; without even the implied warranty of      MM010
009400* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the   MM010
009500* GNU General Public License for more details. If it breaks,      MM010
009600* you own both pieces but I will endeavour to fix it, providing   MM010
009700* you tell me about the problem.                                  MM010
009800*                                                                 MM010
009900* You should have received a copy of the GNU General Public       MM010
010000* License along with ACAS; see the file COPYING.  If not, write   MM010
010100* to the Free Software Foundation, 59 Temple Place, Suite 330,    MM010
010200* Boston, MA 02111-1307 USA.                                      MM010
010300*                                                                 MM010
010400***************************************************************** MM010
010500*                                                                 MM010
010600  environment             division.                               MM010
010700*================================                                 MM010
010800*                                                                 MM010
010900  configuration           section.                                MM010
011000  source-computer.        ibm-pc.                                 MM010
011100  object-computer.        ibm-pc.                                 MM010
011200  special-names.                                                  MM010
011300      class numeric-sign  is digit                                MM010
011400            "0" thru "9".                                         MM010
011500*                                                                 MM010
011600  input-output            section.                                MM010
011700  file-control.                                                   MM010
011800      select   OIS-Rates-File  assign     "OIS-RATES"             MM010
011900               organization     line sequential                   MM010
012000               status          MM-Ois-Status.                     MM010
012100*                                                                 MM010
012200      select   Curve-Out-File  assign     "CURVE-OUT"             MM010
012300               organization     line sequential                   MM010
012400               status          MM-Crv-Status.                     MM010
012500*                                                                 MM010
012600  data                    division.                               MM010
012700*================================                                 MM010
012800*                                                                 MM010
012900  file section.                                                   MM010
013000*                                                                 MM010
013100  fd  OIS-Rates-File.                                             MM010
013200  copy "wsmmois.cob".                                             MM010
013300*                                                                 MM010
013400  fd  Curve-Out-File.                                             MM010
013500  copy "wsmmcrv.cob".                                             MM010
013600*                                                                 MM010
013700  working-storage section.                                        MM010
013800*-----------------------                                          MM010
013900  77  Prog-Name       pic x(15) value "MM010 (1.1.01)".           MM010
014000*                                                                 MM010
014100  01  WS-Data.                                                    MM010
014200      03  MM-Ois-Status   pic xx    value zero.                   MM010
014300      03  MM-Crv-Status   pic xx    value zero.                   MM010
014400      03  WS-EOF-Switch   pic x     value "N".                    MM010
014500          88  WS-EOF            value "Y".                        MM010
014600      03  WS-Point-Cnt    pic 9(5)  comp  value zero.             MM010
014700      03  WS-Table-Idx    pic 9(3)  comp  value zero.             MM010
014800      03  WS-Outer-Idx    pic 9(3)  comp  value zero.             MM010
014900      03  WS-Inner-Idx    pic 9(3)  comp  value zero.             MM010
015000      03  WS-Swap-Done    pic x     value "N".                    MM010
015100          88  WS-No-Swap        value "N".                        MM010
015200      03  filler          pic x(10).                              MM010
015300*                                                                 MM010
015400* Tenor parse work area - splits the numeric count from the       MM010
015500* unit letter (D, W, M or Y) so Rule A1 can apply the right       MM010
015600* divisor.  Re-defined both ways, as djh laid it out in '84.      MM010
015700*                                                                 MM010
015800  01  WS-Tenor-Work.                                              MM010
015900      03  WS-Tenor-Digits  pic 9(5)  value zero.                  MM010
016000      03  WS-Tenor-Unit    pic x     value space.                 MM010
016100      03  filler           pic x     value space.                 MM010
016200  01  WS-Tenor-Alpha  redefines WS-Tenor-Work                     MM010
016300                           pic x(6).                              MM010
016400*                                                                 MM010
016500* Scan work area used while hunting for the unit letter - kept    MM010
016600* apart from WS-Tenor-Work so a bad tenor can't corrupt the       MM010
016700* digit count already parsed.                                     MM010
016800*                                                                 MM010
016900  01  WS-Scan-Char         pic x     value space.                 MM010
017000  01  WS-Scan-Pos          pic 9(2)  comp  value zero.            MM010
017100  01  WS-Unit-Found        pic x     value "N".                   MM010
017200      88  WS-Unit-Was-Found      value "Y".                       MM010
017300*                                                                 MM010
017400* Today-date header carried the same way as the rest of the       MM010
017500* ACAS date-swap idiom.                                           MM010
017600*                                                                 MM010
017700  01  WS-Run-Date.                                                MM010
017800      03  WS-Run-Year      pic 9(4).                              MM010
017900      03  WS-Run-Month     pic 99.                                MM010
018000      03  WS-Run-Days      pic 99.                                MM010
018100      03  filler           pic x(2).                              MM010
018200  01  WS-Run-Date9  redefines WS-Run-Date                         MM010
018300                           pic 9(8).                              MM010
018400*                                                                 MM010
018500* Curve working table - capacity 50 points per spec, held         MM010
018600* entirely in working storage, no indexed file required.          MM010
018700*                                                                 MM010
018800  01  WS-Curve-Table.                                             MM010
018900      03  WS-Curve-Entry        occurs 50 times                   MM010
019000                                indexed by WS-Crv-Ix.             MM010
019100          05  WS-Crv-Tenor  pic x(6).                             MM010
019200          05  WS-Crv-Rate   pic s9(3)v9(5) comp-3.                MM010
019300          05  WS-Crv-Years  pic s9(3)v9(6) comp-3.                MM010
019400          05  filler        pic x(2).                             MM010
019500*                                                                 MM010
019600  01  WS-Hold-Entry.                                              MM010
019700      03  WS-Hold-Tenor     pic x(6).                             MM010
019800      03  WS-Hold-Rate      pic s9(3)v9(5) comp-3.                MM010
019900      03  WS-Hold-Years     pic s9(3)v9(6) comp-3.                MM010
020000      03  filler            pic x(2).                             MM010
020100  01  WS-Hold-Entry-X  redefines WS-Hold-Entry                    MM010
020200* used to blank the hold area in one move when a pass finds no    MM010
020300* entries left to swap - quicker than clearing each field.        MM010
020400                           pic x(16).                             MM010
020500*                                                                 MM010
020600  01  Error-Messages.                                             MM010
020700      03  MM001  pic x(47) value                                  MM010
020800          "MM001 Cannot open OIS-RATES input - Aborting".         MM010
020900      03  MM002  pic x(40) value                                  MM010
021000          "MM002 No points read from OIS-RATES".                  MM010
021100      03  filler pic x(5).                                        MM010
021200*                                                                 MM010
021300  procedure division.                                             MM010
021400********************                                              MM010
021500*                                                                 MM010
021600  aa000-Main                  section.                            MM010
021700***********************************                               MM010
021800      move     current-date (1:8) to WS-Run-Date9.                MM010
021900      move     zero          to WS-Point-Cnt.                     MM010
022000      move     "N"           to WS-EOF-Switch.                    MM010
022100*                                                                 MM010
022200      open     input  OIS-Rates-File.                             MM010
022300      if       MM-Ois-Status not = "00"                           MM010
022400               display  MM001                                     MM010
022500               display  "File Status = " MM-Ois-Status            MM010
022600               goback    returning 8                              MM010
022700      end-if.                                                     MM010
022800*                                                                 MM010
022900      perform  ab010-Load-Ois-Table thru ab010-Exit               MM010
023000               until    WS-EOF.                                   MM010
023100*                                                                 MM010
023200      close    OIS-Rates-File.                                    MM010
023300*                                                                 MM010
023400      if       WS-Point-Cnt = zero                                MM010
023500               display  MM002                                     MM010
023600               goback    returning 4                              MM010
023700      end-if.                                                     MM010
023800*                                                                 MM010
023900      perform  ab020-Sort-Curve-Table thru ab020-Exit.            MM010
024000*                                                                 MM010
024100      open     output Curve-Out-File.                             MM010
024200      perform  ab030-Write-Curve-File thru ab030-Exit.            MM010
024300      close    Curve-Out-File.                                    MM010
024400*                                                                 MM010
024500      display  "MM010 - points processed = " WS-Point-Cnt.        MM010
024600      goback   returning zero.                                    MM010
024700*                                                                 MM010
024800  aa000-Exit.                                                     MM010
024900      exit     section.                                           MM010
025000*                                                                 MM010
025100  ab010-Load-Ois-Table        section.                            MM010
025200***********************************                               MM010
025300*                                                                 MM010
025400* Batch Flow A.1 - reads the OIS rate file to end of file,        MM010
025500* loading each point into the working table.  Rule A1 (tenor      MM010
025600* to years) is applied per record as it is loaded.                MM010
025700*                                                                 MM010
025800      read     OIS-Rates-File                                     MM010
025900               at end                                             MM010
026000                    move  "Y" to WS-EOF-Switch                    MM010
026100                    go to ab010-Exit                              MM010
026200      end-read.                                                   MM010
026300*                                                                 MM010
026400      if       WS-Point-Cnt >= 50                                 MM010
026500               display "MM010 - curve table full, point dropped"  MM010
026600               go to   ab010-Exit                                 MM010
026700      end-if.                                                     MM010
026800*                                                                 MM010
026900      add      1 to WS-Point-Cnt.                                 MM010
027000      set      WS-Crv-Ix    to WS-Point-Cnt.                      MM010
027100      move     MM-Ois-Tenor to WS-Crv-Tenor (WS-Crv-Ix).          MM010
027200      move     MM-Ois-Rate  to WS-Crv-Rate  (WS-Crv-Ix).          MM010
027300*                                                                 MM010
027400      move     MM-Ois-Tenor to WS-Tenor-Alpha.                    MM010
027500      perform  ab011-Parse-Tenor thru ab011-Exit.                 MM010
027600      move     WS-Hold-Years to WS-Crv-Years (WS-Crv-Ix).         MM010
027700*                                                                 MM010
027800  ab010-Exit.                                                     MM010
027900      exit     section.                                           MM010
028000*                                                                 MM010
028100  ab011-Parse-Tenor           section.                            MM010
028200***********************************                               MM010
028300*                                                                 MM010
028400* Rule A1.  WS-Tenor-Alpha holds the six byte tenor, left         MM010
028500* justified, space padded - eg '1D    ', '3M    ', '10Y   '.      MM010
028600* We scan right to left for the first non-space character -       MM010
028700* that is the unit letter (case folded) - everything to its       MM010
028800* left that is numeric is N.  Unrecognised units give YEARS=0.    MM010
028900*                                                                 MM010
029000      move     zero    to WS-Hold-Years.                          MM010
029100      move     "N"     to WS-Unit-Found.                          MM010
029200      move     6       to WS-Scan-Pos.                            MM010
029300*                                                                 MM010
029400      perform  ab012-Scan-For-Unit thru ab012-Exit                MM010
029500               until    WS-Scan-Pos = zero                        MM010
029600               or       WS-Unit-Was-Found.                        MM010
029700*                                                                 MM010
029800      if       not WS-Unit-Was-Found                              MM010
029900               go to ab011-Exit                                   MM010
030000      end-if.                                                     MM010
030100*                                                                 MM010
030200      move     WS-Scan-Char to WS-Tenor-Unit.                     MM010
030300      if       WS-Scan-Pos = 1                                    MM010
030400               move  zero to WS-Hold-Years                        MM010
030500               go to ab011-Exit                                   MM010
030600      end-if.                                                     MM010
030700*                                                                 MM010
030800      subtract 1 from WS-Scan-Pos.                                MM010
030900      move  WS-Tenor-Alpha (1:WS-Scan-Pos) to WS-Tenor-Digits.    MM010
031000*                                                                 MM010
031100      evaluate WS-Tenor-Unit                                      MM010
031200          when "D" when "d"                                       MM010
031300               divide WS-Tenor-Digits by 365                      MM010
031400                      giving WS-Hold-Years rounded                MM010
031500          when "W" when "w"                                       MM010
031600               divide WS-Tenor-Digits by 52                       MM010
031700                      giving WS-Hold-Years rounded                MM010
031800          when "M" when "m"                                       MM010
031900               divide WS-Tenor-Digits by 12                       MM010
032000                      giving WS-Hold-Years rounded                MM010
032100          when "Y" when "y"                                       MM010
032200               move   WS-Tenor-Digits to WS-Hold-Years            MM010
032300          when other                                              MM010
032400               move   zero to WS-Hold-Years                       MM010
032500      end-evaluate.                                               MM010
032600*                                                                 MM010
032700  ab011-Exit.                                                     MM010
032800      exit     section.                                           MM010
032900*                                                                 MM010
033000  ab012-Scan-For-Unit         section.                            MM010
033100***********************************                               MM010
033200*                                                                 MM010
033300* One step of the right to left scan used by ab011 above - moved  MM010
033400* to its own section, djh's house rule is no inline loop bodies.  MM010
033500*                                                                 MM010
033600      move     WS-Tenor-Alpha (WS-Scan-Pos:1) to WS-Scan-Char.    MM010
033700      if       WS-Scan-Char not = space                           MM010
033800               move     "Y" to WS-Unit-Found                      MM010
033900      else                                                        MM010
034000               subtract 1 from WS-Scan-Pos                        MM010
034100      end-if.                                                     MM010
034200*                                                                 MM010
034300  ab012-Exit.                                                     MM010
034400      exit     section.                                           MM010
034500*                                                                 MM010
034600  ab020-Sort-Curve-Table      section.                            MM010
034700***********************************                               MM010
034800*                                                                 MM010
034900* Rule A2.  No SORT file is worth opening for fifty table         MM010
035000* entries - a plain exchange (bubble) sort ascending on years,    MM010
035100* ties left in input order, same as djh wrote it in '84.          MM010
035200*                                                                 MM010
035300      move     1 to WS-Outer-Idx.                                 MM010
035400*                                                                 MM010
035500      perform  ab022-Outer-Pass thru ab022-Exit                   MM010
035600               until    WS-Outer-Idx >= WS-Point-Cnt.             MM010
035700*                                                                 MM010
035800  ab020-Exit.                                                     MM010
035900      exit     section.                                           MM010
036000*                                                                 MM010
036100  ab022-Outer-Pass            section.                            MM010
036200***********************************                               MM010
036300*                                                                 MM010
036400* One pass of the exchange sort - drives the inner pass as its    MM010
036500* own section, then advances or short circuits on WS-No-Swap.     MM010
036600*                                                                 MM010
036700      move     "N" to WS-Swap-Done.                               MM010
036800      move     1   to WS-Inner-Idx.                               MM010
036900*                                                                 MM010
037000      perform  ab023-Inner-Pass thru ab023-Exit                   MM010
037100               until    WS-Inner-Idx >                            MM010
037200                        WS-Point-Cnt - WS-Outer-Idx.              MM010
037300*                                                                 MM010
037400      if       WS-No-Swap                                         MM010
037500               move  WS-Point-Cnt to WS-Outer-Idx                 MM010
037600      end-if.                                                     MM010
037700      add      1 to WS-Outer-Idx.                                 MM010
037800*                                                                 MM010
037900  ab022-Exit.                                                     MM010
038000      exit     section.                                           MM010
038100*                                                                 MM010
038200  ab023-Inner-Pass            section.                            MM010
038300***********************************                               MM010
038400*                                                                 MM010
038500* Compares adjacent entries & swaps via ab021 when out of order - MM010
038600* called only from ab022 above.                                   MM010
038700*                                                                 MM010
038800      set      WS-Crv-Ix to WS-Inner-Idx.                         MM010
038900      if       WS-Crv-Years (WS-Crv-Ix)                           MM010
039000                 > WS-Crv-Years (WS-Crv-Ix + 1)                   MM010
039100               perform ab021-Swap-Entries thru ab021-Exit         MM010
039200               move    "Y" to WS-Swap-Done                        MM010
039300      end-if.                                                     MM010
039400      add      1 to WS-Inner-Idx.                                 MM010
039500*                                                                 MM010
039600  ab023-Exit.                                                     MM010
039700      exit     section.                                           MM010
039800*                                                                 MM010
039900  ab021-Swap-Entries          section.                            MM010
040000***********************************                               MM010
040100*                                                                 MM010
040200* Swaps entries WS-Inner-Idx & WS-Inner-Idx + 1 using the hold    MM010
040300* area - called only from ab023 above.                            MM010
040400*                                                                 MM010
040500      set   WS-Crv-Ix to WS-Inner-Idx.                            MM010
040600      move  WS-Crv-Tenor (WS-Crv-Ix) to WS-Hold-Tenor.            MM010
040700      move  WS-Crv-Rate  (WS-Crv-Ix) to WS-Hold-Rate.             MM010
040800      move  WS-Crv-Years (WS-Crv-Ix) to WS-Hold-Years.            MM010
040900*                                                                 MM010
041000      set   WS-Crv-Ix up by 1.                                    MM010
041100      move  WS-Crv-Tenor (WS-Crv-Ix) to                           MM010
041200                WS-Crv-Tenor (WS-Crv-Ix - 1).                     MM010
041300      move  WS-Crv-Rate  (WS-Crv-Ix) to                           MM010
041400                WS-Crv-Rate  (WS-Crv-Ix - 1).                     MM010
041500      move  WS-Crv-Years (WS-Crv-Ix) to                           MM010
041600                WS-Crv-Years (WS-Crv-Ix - 1).                     MM010
041700*                                                                 MM010
041800      move  WS-Hold-Tenor to WS-Crv-Tenor (WS-Crv-Ix).            MM010
041900      move  WS-Hold-Rate  to WS-Crv-Rate  (WS-Crv-Ix).            MM010
042000      move  WS-Hold-Years to WS-Crv-Years (WS-Crv-Ix).            MM010
042100*                                                                 MM010
042200  ab021-Exit.                                                     MM010
042300      exit     section.                                           MM010
042400*                                                                 MM010
042500  ab030-Write-Curve-File      section.                            MM010
042600***********************************                               MM010
042700*                                                                 MM010
042800* Batch Flow A.4/A.5 - one A-OUT record per table entry, in       MM010
042900* sorted order, then a trailer line with the point count.  No     MM010
043000* control breaks or totals apply to this unit.                    MM010
043100*                                                                 MM010
043200      move     1 to WS-Table-Idx.                                 MM010
043300*                                                                 MM010
043400      perform  ab031-Write-One-Point thru ab031-Exit              MM010
043500               until    WS-Table-Idx > WS-Point-Cnt.              MM010
043600*                                                                 MM010
043700      display  "MM010 - Curve points written = " WS-Point-Cnt.    MM010
043800*                                                                 MM010
043900  ab030-Exit.                                                     MM010
044000      exit     section.                                           MM010
044100*                                                                 MM010
044200  ab031-Write-One-Point       section.                            MM010
044300***********************************                               MM010
044400*                                                                 MM010
044500* Writes one A-OUT record from the sorted table - called only     MM010
044600* from ab030 above.                                               MM010
044700*                                                                 MM010
044800      set      WS-Crv-Ix to WS-Table-Idx.                         MM010
044900      move     spaces to MM-Curve-Record.                         MM010
045000      move     WS-Crv-Tenor (WS-Crv-Ix) to MM-Crv-Tenor.          MM010
045100      move     WS-Crv-Rate  (WS-Crv-Ix) to MM-Crv-Rate.           MM010
045200      move     WS-Crv-Years (WS-Crv-Ix) to MM-Crv-Years.          MM010
045300      write    MM-Curve-Record.                                   MM010
045400      add      1 to WS-Table-Idx.                                 MM010
045500*                                                                 MM010
045600  ab031-Exit.                                                     MM010
045700      exit     section.                                           MM010
045800*                                                                 MM010
