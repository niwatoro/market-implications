000100***************************************************************** MM020
000200*             Corporate Credit & Default Probability Engine       MM020
000300*                                                                 MM020
000400*        Builds a risk-free curve from government bond yields,    MM020
000500*        spreads each corporate bond off it and reports implied   MM020
000600*        hazard rates and cumulative default probabilities.       MM020
000700***************************************************************** MM020
000800*                                                                 MM020
000900  identification          division.                               MM020
001000*================================                                 MM020
001100*                                                                 MM020
001200       program-id.       mm020.                                   MM020
001300***                                                               MM020
001400*    Author.           D J Hollis, 22/05/1984.                    MM020
001500***                                                               MM020
001600*    Installation.     Applewood Computers Accounting System.     MM020
001700***                                                               MM020
001800*    Date-Written.     22/05/1984.                                MM020
001900***                                                               MM020
002000*    Date-Compiled.                                               MM020
002100***                                                               MM020
002200*    Security.         Copyright (C) 1984-2026 & later, Vincent   MM020
002300*                      Bryan Coen. Distributed under the GNU      MM020
002400*                      General Public License. See file COPYING.  MM020
002500***                                                               MM020
002600*    Remarks.          Credit engine for the Market Metrics       MM020
002700*                      module (MM).  Companion to mm010, which    MM020
002800*                      must have been run to refresh CURVE-OUT,   MM020
002900*                      though this program builds its own         MM020
003000*                      risk-free curve from government issues     MM020
003100*                      in BOND-TRADES rather than reading it.     MM020
003200***                                                               MM020
003300*    Version.          See Prog-Name in WS.                       MM020
003400***                                                               MM020
003500*    Called Modules.   None.                                      MM020
003600***                                                               MM020
003700*    Functions Used.   None - no intrinsics in this module, the   MM020
003800*                      exponential in ba05 is a series expansion. MM020
003900***                                                               MM020
004000*    Files used :                                                 MM020
004100*                      BOND-TRADES. Exchange bond trades, input.  MM020
004200*                      CREDIT-OUT.  Issuer credit report, output. MM020
004300***                                                               MM020
004400*    Error messages used.                                         MM020
004500* System wide:                                                    MM020
004600*                      None.                                      MM020
004700* Program specific:                                               MM020
004800*                      MM011 - MM013.                             MM020
004900***                                                               MM020
005000* Changes:                                                        MM020
005100* 22/05/84 djh - 1.0.00 Created.                                  MM020
005200* 19/09/87 djh -    .01 Issuer table widened 100 -> 300 entries,  MM020
005300*                       desk now covers the full corporate bond   MM020
005400*                       list, not just the benchmark names.       MM020
005500* 02/11/98 djh -    .02 Year 2000 review of this program and its  MM020
005600*                       copybooks - Trade-Date & Maturity already MM020
005700*                       full CCYYMMDD, no changes required, djh.  MM020
005800* 14/02/01 djh -    .03 Recovery rate moved to a WS constant, was MM020
005900*                       hard keyed in three places, risk desk now MM020
006000*                       reviews it annually.                      MM020
006100* 18/11/25 vbc - 1.1.00 Taken over for Nightly-3.3 build.         MM020
006200* Re-keyed                                                        MM020
006300*                       to free-format house style pending        MM020
006400*                       further                                   MM020
006500*                       ACAS integration work. Logic unchanged.   MM020
006600* 22/11/25 vbc -    .01 Reverted to fixed-format source per the   MM020
006700*                       2026 audit - this module runs on the      MM020
006800*                       older batch suite, stays column-strict.   MM020
006900***                                                               MM020
007000***************************************************************** MM020
007100* Copyright Notice.                                               MM020
007200* ****************                                                MM020
007300*                                                                 MM020
007400* This notice supersedes all prior copyright notices & was        MM020
007500* updated 2024-04-16.                                             MM020
007600*                                                                 MM020
007700* These files and programs are part of the Applewood Computers    MM020
007800* Accounting System and is Copyright (c) Vincent B Coen.          MM020
007900* 1976-2026 and later.                                            MM020
008000*                                                                 MM020
008100* This program is now free software; you can redistribute it      MM020
008200* and/or modify it under the terms listed here and of the GNU     MM020
008300* General Public License as published by the Free Software        MM020
008400* Foundation; version 3 and later as revised for PERSONAL USAGE   MM020
008500* ONLY and that includes for use within a business but EXCLUDES   MM020
008600* repackaging or for Resale, Rental or Hire in ANY way.           MM020
008700*                                                                 MM020
008800* Persons interested in repackaging, redevelopment for the        MM020
008900* purpose of resale or distribution in a rental or hire mode      MM020
009000* must get in touch with the copyright holder with your           MM020
009100* commercial plans and proposals to vbcoen@gmail.com.             MM020
009200*                                                                 MM020
009300* ACAS is distributed in the hope that it will be useful, but     MM020
009400* WITHOUT ANY WARRANTY; without even the implied warranty of      MM020
009500* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the   MM020
009600* GNU General Public License for more details. If it breaks,      MM020
009700* you own both pieces but I will endeavour to fix it, providing   MM020
009800* you tell me about the problem.                                  MM020
009900*                                                                 MM020
010000* You should have received a copy of the GNU General Public       MM020
010100* License along with ACAS; see the file COPYING.  If not, write   MM020
010200* to the Free Software Foundation, 59 Temple Place, Suite 330,    MM020
010300* Boston, MA 02111-1307 USA.                                      MM020
010400*                                                                 MM020
010500***************************************************************** MM020
010600*                                                                 MM020
010700  environment             division.                               MM020
010800*================================                                 MM020
010900*                                                                 MM020
011000  configuration           section.                                MM020
011100  source-computer.        ibm-pc.                                 MM020
011200  object-computer.        ibm-pc.                                 MM020
011300  special-names.                                                  MM020
011400      class    digit-class is                                     MM020
011500               "0" thru "9".                                      MM020
011600*                                                                 MM020
011700  input-output            section.                                MM020
011800  file-control.                                                   MM020
011900      select   Bond-Trades-File  assign     "BOND-TRADES"         MM020
012000               organization     line sequential                   MM020
012100               status          MM-Bnd-Status.                     MM020
012200*                                                                 MM020
012300      select   Credit-Out-File  assign     "CREDIT-OUT"           MM020
012400               organization     line sequential                   MM020
012500               status          MM-Crd-Status.                     MM020
012600*                                                                 MM020
012700  data                    division.                               MM020
012800*================================                                 MM020
012900*                                                                 MM020
013000  file section.                                                   MM020
013100*                                                                 MM020
013200  fd  Bond-Trades-File.                                           MM020
013300  copy "wsmmbnd.cob".                                             MM020
013400*                                                                 MM020
013500  fd  Credit-Out-File.                                            MM020
013600  copy "wsmmcrd.cob".                                             MM020
013700*                                                                 MM020
013800  working-storage section.                                        MM020
013900*-----------------------                                          MM020
014000  77  Prog-Name       pic x(15) value "MM020 (1.1.01)".           MM020
014100*                                                                 MM020
014200* Table capacities - djh sized these for the 2025 corporate       MM020
014300* bond list with headroom, risk desk reviews annually.            MM020
014400*                                                                 MM020
014500  77  WS-Bond-Table-Max   pic 9(5)  comp  value 2000.             MM020
014600  77  WS-Rf-Table-Max     pic 9(3)  comp  value 200.              MM020
014700  77  WS-Issuer-Table-Max pic 9(3)  comp  value 300.              MM020
014800*                                                                 MM020
014900* Constants for the hazard rate calc, Rule B4 - recovery rate     MM020
015000* set by the risk desk, reviewed yearly per the 2001 change.      MM020
015100*                                                                 MM020
015200  77  WS-Recovery-Rate    pic v9(2)  comp-3 value 0.10.           MM020
015300  77  WS-Lgd              pic v9(2)  comp-3 value 0.90.           MM020
015400*                                                                 MM020
015500  01  WS-Data.                                                    MM020
015600      03  MM-Bnd-Status    pic xx    value zero.                  MM020
015700      03  MM-Crd-Status    pic xx    value zero.                  MM020
015800      03  WS-Bnd-EOF-Sw    pic x     value "N".                   MM020
015900          88  WS-Bnd-EOF         value "Y".                       MM020
016000      03  WS-Bond-Cnt      pic 9(5)  comp  value zero.            MM020
016100      03  WS-Corp-Cnt      pic 9(5)  comp  value zero.            MM020
016200      03  WS-Rf-Point-Cnt  pic 9(3)  comp  value zero.            MM020
016300      03  WS-Issuer-Cnt    pic 9(3)  comp  value zero.            MM020
016400      03  WS-Table-Idx     pic 9(5)  comp  value zero.            MM020
016500      03  WS-Outer-Idx     pic 9(3)  comp  value zero.            MM020
016600      03  WS-Inner-Idx     pic 9(3)  comp  value zero.            MM020
016700      03  WS-Swap-Done     pic x     value "N".                   MM020
016800          88  WS-No-Swap         value "N".                       MM020
016900      03  WS-Found-Sw      pic x     value "N".                   MM020
017000          88  WS-Found           value "Y".                       MM020
017100      03  filler           pic x(10).                             MM020
017200*                                                                 MM020
017300* One bond-trade working table, loaded once from BOND-TRADES &    MM020
017400* scanned twice - pass 1 for the risk-free curve, pass 2 for      MM020
017500* the corporate spreads - cheaper than two file reads.            MM020
017600*                                                                 MM020
017700  01  WS-Bond-Table.                                              MM020
017800      03  WS-Bond-Entry    occurs 2000 times                      MM020
017900                           indexed by WS-Bnd-Ix.                  MM020
018000          05  WS-Bnd-Name       pic x(40).                        MM020
018100          05  WS-Bnd-Category   pic 9(3).                         MM020
018200          05  WS-Bnd-Yield      pic s9(3)v9(4) comp-3.            MM020
018300          05  WS-Bnd-Yield-Sw   pic x.                            MM020
018400              88  WS-Bnd-Yield-Valid   value "Y".                 MM020
018500          05  WS-Bnd-Years      pic s9(3)v9(6) comp-3.            MM020
018600          05  WS-Bnd-Years-Sw   pic x.                            MM020
018700              88  WS-Bnd-Years-Valid   value "Y".                 MM020
018800          05  WS-Bnd-Govt-Sw    pic x.                            MM020
018900              88  WS-Bnd-Is-Govt       value "Y".                 MM020
019000          05  filler            pic x(2).                         MM020
019100*                                                                 MM020
019200* Risk-free curve - one bucket per distinct years-to-maturity,    MM020
019300* rounded to 3 decimals, built from government issues only.       MM020
019400*                                                                 MM020
019500  01  WS-Rf-Table.                                                MM020
019600      03  WS-Rf-Entry      occurs 200 times                       MM020
019700                           indexed by WS-Rf-Ix.                   MM020
019800          05  WS-Rf-Years      pic s9(3)v9(3) comp-3.             MM020
019900          05  WS-Rf-Sum-Yield  pic s9(7)v9(4) comp-3.             MM020
020000          05  WS-Rf-Count      pic 9(5)  comp.                    MM020
020100          05  WS-Rf-Yield      pic s9(3)v9(4) comp-3.             MM020
020200          05  filler           pic x(2).                          MM020
020300*                                                                 MM020
020400  01  WS-Rf-Hold-Entry.                                           MM020
020500      03  WS-Rfh-Years     pic s9(3)v9(3) comp-3.                 MM020
020600      03  WS-Rfh-Sum-Yield pic s9(7)v9(4) comp-3.                 MM020
020700      03  WS-Rfh-Count     pic 9(5)  comp.                        MM020
020800      03  WS-Rfh-Yield     pic s9(3)v9(4) comp-3.                 MM020
020900      03  filler           pic x(2).                              MM020
021000*                                                                 MM020
021100* One entry per distinct issuer found among the corporate         MM020
021200* bonds - accumulated through pass 2, finished off in ba050.      MM020
021300*                                                                 MM020
021400  01  WS-Issuer-Table.                                            MM020
021500      03  WS-Iss-Entry     occurs 300 times                       MM020
021600                           indexed by WS-Iss-Ix.                  MM020
021700          05  WS-Iss-Name         pic x(30).                      MM020
021800          05  WS-Iss-Count        pic 9(5)  comp.                 MM020
021900          05  WS-Iss-Sum-Spread   pic s9(5)v9(6) comp-3.          MM020
022000          05  WS-Iss-Sum-Years    pic s9(5)v9(6) comp-3.          MM020
022100          05  WS-Iss-Avg-Spread   pic s9(3)v9(6) comp-3.          MM020
022200          05  WS-Iss-Avg-Years    pic s9(3)v9(3) comp-3.          MM020
022300          05  WS-Iss-Lambda       pic s9(3)v9(6) comp-3.          MM020
022400          05  WS-Iss-Pd-1y        pic s9(1)v9(8) comp-3.          MM020
022500          05  WS-Iss-Pd-3y        pic s9(1)v9(8) comp-3.          MM020
022600          05  WS-Iss-Pd-5y        pic s9(1)v9(8) comp-3.          MM020
022700          05  WS-Iss-Pd-10y       pic s9(1)v9(8) comp-3.          MM020
022800          05  filler              pic x(3).                       MM020
022900*                                                                 MM020
023000  01  WS-Iss-Hold-Entry.                                          MM020
023100      03  WS-Ih-Name         pic x(30).                           MM020
023200      03  WS-Ih-Count        pic 9(5)  comp.                      MM020
023300      03  WS-Ih-Sum-Spread   pic s9(5)v9(6) comp-3.               MM020
023400      03  WS-Ih-Sum-Years    pic s9(5)v9(6) comp-3.               MM020
023500      03  WS-Ih-Avg-Spread   pic s9(3)v9(6) comp-3.               MM020
023600      03  WS-Ih-Avg-Years    pic s9(3)v9(3) comp-3.               MM020
023700      03  WS-Ih-Lambda       pic s9(3)v9(6) comp-3.               MM020
023800      03  WS-Ih-Pd-1y        pic s9(1)v9(8) comp-3.               MM020
023900      03  WS-Ih-Pd-3y        pic s9(1)v9(8) comp-3.               MM020
024000      03  WS-Ih-Pd-5y        pic s9(1)v9(8) comp-3.               MM020
024100      03  WS-Ih-Pd-10y       pic s9(1)v9(8) comp-3.               MM020
024200      03  filler             pic x(3).                            MM020
024300*                                                                 MM020
024400* Date work area, Rule B1 - reused in turn for the trade date     MM020
024500* and then the maturity date, so the two calls to zz080 don't     MM020
024600* tread on one another's input.                                   MM020
024700*                                                                 MM020
024800  01  WS-Date-Work.                                               MM020
024900      03  WS-Dw-Ccyy       pic 9(4).                              MM020
025000      03  WS-Dw-Mm         pic 9(2).                              MM020
025100      03  WS-Dw-Dd         pic 9(2).                              MM020
025200      03  filler           pic x(2).                              MM020
025300  01  WS-Date-Work9  redefines  WS-Date-Work                      MM020
025400                     pic 9(8).                                    MM020
025500*                                                                 MM020
025600* Julian day-number workings for zz080 - plain arithmetic, the    MM020
025700* compiler on site in '84 carried no date intrinsics at all.      MM020
025800*                                                                 MM020
025900  01  WS-Jdn-Work.                                                MM020
026000      03  WS-Jdn-Y         pic s9(5)  comp.                       MM020
026100      03  WS-Jdn-M         pic s9(3)  comp.                       MM020
026200      03  WS-Jdn-A         pic s9(5)  comp.                       MM020
026300      03  WS-Jdn-B         pic s9(5)  comp.                       MM020
026400      03  WS-Jdn-C         pic s9(5)  comp.                       MM020
026500      03  WS-Jdn-D         pic s9(5)  comp.                       MM020
026600      03  WS-Jdn-Result    pic s9(7)  comp.                       MM020
026700      03  WS-Jdn-Trade     pic s9(7)  comp.                       MM020
026800      03  WS-Jdn-Maturity  pic s9(7)  comp.                       MM020
026900      03  WS-Days-Diff     pic s9(7)  comp.                       MM020
026950      03  WS-Trade-Dt-Valid    pic x.                             MM020
026960          88  WS-Trade-Date-Ok     value "Y".                     MM020
026970      03  WS-Maty-Dt-Valid     pic x.                             MM020
026980          88  WS-Maty-Date-Ok      value "Y".                     MM020
027000      03  filler           pic x(2).                              MM020
027010*                                                                 MM020
027020* Rule B1 - date validity check workings.  WS-Dw-Valid-Sw comes   MM020
027030* back from zz081 "N" for any calendar date that does not hold    MM020
027040* up - blank/zero date, bad month, or a day past the month's      MM020
027050* end (leap years handled via WS-Month-Days-Tab below).           MM020
027060*                                                                 MM020
027070  01  WS-Date-Check-Work.                                         MM020
027080      03  WS-Dw-Valid-Sw   pic x.                                 MM020
027090          88  WS-Dw-Date-Valid     value "Y".                     MM020
027100      03  WS-Dw-Max-Dd     pic 9(2)   comp.                       MM020
027110      03  WS-Leap-Q        pic s9(5)  comp.                       MM020
027120      03  WS-Leap-R        pic s9(5)  comp.                       MM020
027130      03  filler           pic x(3).                              MM020
027140*                                                                 MM020
027150* Days-per-month table, January through December, plain non-      MM020
027160* leap figures - February's extra day is added by zz082 below     MM020
027170* when the year calls for it.                                     MM020
027180*                                                                 MM020
027190  01  WS-Month-Days-Lits.                                         MM020
027200      03  filler           pic 9(2)   value 31.                   MM020
027210      03  filler           pic 9(2)   value 28.                   MM020
027220      03  filler           pic 9(2)   value 31.                   MM020
027230      03  filler           pic 9(2)   value 30.                   MM020
027240      03  filler           pic 9(2)   value 31.                   MM020
027250      03  filler           pic 9(2)   value 30.                   MM020
027260      03  filler           pic 9(2)   value 31.                   MM020
027270      03  filler           pic 9(2)   value 31.                   MM020
027280      03  filler           pic 9(2)   value 30.                   MM020
027290      03  filler           pic 9(2)   value 31.                   MM020
027300      03  filler           pic 9(2)   value 30.                   MM020
027310      03  filler           pic 9(2)   value 31.                   MM020
027320  01  WS-Month-Days-Tab  redefines  WS-Month-Days-Lits.           MM020
027330      03  WS-Mdays         pic 9(2)   occurs 12 times.            MM020
027340*                                                                 MM020
027350* Rule B2 - issuer name extraction workings.  Scan runs right     MM020
027360* to left over Bnd-Name hunting the first digit, which marks      MM020
027370* the start of the series/maturity suffix the feed appends.       MM020
027380*                                                                 MM020
027600  01  WS-Issuer-Work.                                             MM020
027700      03  WS-Isw-Name      pic x(40).                             MM020
027800      03  WS-Isw-Pos       pic 9(2)   comp.                       MM020
027900      03  WS-Isw-Cut       pic 9(2)   comp.                       MM020
028000      03  WS-Isw-Len       pic 9(2)   comp.                       MM020
028100      03  WS-Isw-Char      pic x.                                 MM020
028200      03  filler           pic x(5).                              MM020
028300*                                                                 MM020
028400* Blanks the whole work area in one move between bonds rather     MM020
028500* than clearing each field by hand.                               MM020
028600*                                                                 MM020
028700  01  WS-Issuer-Work-X  redefines  WS-Issuer-Work                 MM020
028800                        pic  x(40).                               MM020
028810*                                                                 MM020
028820* Rule B2 - kept apart from WS-Issuer-Work above so the single-   MM020
028830* move blank-out of the name work area is not disturbed by        MM020
028840* these two scan switches.                                        MM020
028850*                                                                 MM020
028860  01  WS-Issuer-Scan-Work.                                        MM020
028870      03  WS-Isw-Digit-Sw  pic x.                                 MM020
028880          88  WS-Isw-Digit-Valid   value "Y".                     MM020
028890      03  WS-Isw-End       pic 9(2)   comp.                       MM020
028895      03  filler           pic x(5).                              MM020
028900*                                                                 MM020
029000* Rule B3 - risk-free interpolation workings.                     MM020
029100*                                                                 MM020
029200  01  WS-Interp-Work.                                             MM020
029300      03  WS-It-Lo-Ix      pic 9(3)   comp.                       MM020
029400      03  WS-It-Hi-Ix      pic 9(3)   comp.                       MM020
029500      03  WS-It-Rate       pic s9(3)v9(4) comp-3.                 MM020
029550      03  WS-Rf-Bucket-Key pic s9(3)v9(3) comp-3.                 MM020
029600      03  filler           pic x(3).                              MM020
029700*                                                                 MM020
029800* Rule B5 - Taylor series workings for zz085, e to the power      MM020
029900* of minus x.  Summed to 20 terms, well past 8 decimal places     MM020
030000* of stable precision for the x ranges this book ever sees.       MM020
030100*                                                                 MM020
030200  01  WS-Exp-Work.                                                MM020
030300      03  WS-Exp-X         pic s9(3)v9(8) comp-3.                 MM020
030400      03  WS-Exp-Term      pic s9(3)v9(8) comp-3.                 MM020
030500      03  WS-Exp-Sum       pic s9(3)v9(8) comp-3.                 MM020
030600      03  WS-Exp-Term-Idx  pic 9(2)   comp.                       MM020
030700      03  WS-Exp-Result    pic s9(1)v9(8) comp-3.                 MM020
030800      03  filler           pic x(4).                              MM020
030900*                                                                 MM020
031000  01  Error-Messages.                                             MM020
031100      03  filler           pic x(7)  value "MM011 ".              MM020
031200      03  MM011-Msg        pic x(60) value                        MM020
031300          "Bond-Trades-File will not open, run aborted".          MM020
031400      03  filler           pic x(7)  value "MM012 ".              MM020
031500      03  MM012-Msg        pic x(60) value                        MM020
031600          "Risk-free curve has fewer than 2 points, aborted".     MM020
031700      03  filler           pic x(7)  value "MM013 ".              MM020
031800      03  MM013-Msg        pic x(60) value                        MM020
031900          "No corporate bonds qualified, nothing written".        MM020
032000      03  filler           pic x(5).                              MM020
032100*                                                                 MM020
032200* Alpha view used to write each message to the console in one     MM020
032300* move rather than three, same trick djh used in mm010.           MM020
032400*                                                                 MM020
032500  01  Error-Messages-X  redefines  Error-Messages                 MM020
032600                        pic  x(67).                               MM020
032700*                                                                 MM020
032800  procedure              division.                                MM020
032900*================================                                 MM020
033000*                                                                 MM020
033100  aa000-Main              section.                                MM020
033200*--------------------------------                                 MM020
033300  aa000-Main.                                                     MM020
033400*                                                                 MM020
033500      open     input     Bond-Trades-File.                        MM020
033600      if       MM-Bnd-Status not = "00"                           MM020
033700               display  MM011-Msg                                 MM020
033800               go to    aa000-Exit.                               MM020
033900*                                                                 MM020
034000      perform  ba010-Load-Bond-Table thru ba010-Exit              MM020
034100               until    WS-Bnd-EOF.                               MM020
034200      close    Bond-Trades-File.                                  MM020
034300*                                                                 MM020
034400      perform  ba020-Build-Riskfree-Curve thru ba020-Exit.        MM020
034500      if       WS-Rf-Point-Cnt < 2                                MM020
034600               display  MM012-Msg                                 MM020
034700               go to    aa000-Exit.                               MM020
034800*                                                                 MM020
034900      perform  ba030-Process-Corporates thru ba030-Exit.          MM020
035000      if       WS-Issuer-Cnt = zero                               MM020
035100               display  MM013-Msg                                 MM020
035200               go to    aa000-Exit.                               MM020
035300*                                                                 MM020
035400      perform  ba050-Compute-Hazard-Pds thru ba050-Exit.          MM020
035500      perform  ba060-Sort-Issuer-Table thru ba060-Exit.           MM020
035600      perform  ba070-Write-Credit-File thru ba070-Exit.           MM020
035700*                                                                 MM020
035800  aa000-Exit.                                                     MM020
035900      exit     program.                                           MM020
036000*                                                                 MM020
036100  ba010-Load-Bond-Table   section.                                MM020
036200*--------------------------------                                 MM020
036300* Reads one trade, parses its dates & flags govt issues, then     MM020
036400* stacks it on WS-Bond-Table for the two passes that follow.      MM020
036500*                                                                 MM020
036600  ba010-Load-Bond-Table.                                          MM020
036700      read     Bond-Trades-File                                   MM020
036800               at end                                             MM020
036900               set      WS-Bnd-EOF   to true                      MM020
037000               go to    ba010-Exit.                               MM020
037100*                                                                 MM020
037200      set      WS-Bnd-Ix    up by 1.                              MM020
037300      if       WS-Bnd-Ix > WS-Bond-Table-Max                      MM020
037400               set      WS-Bnd-EOF   to true                      MM020
037500               go to    ba010-Exit.                               MM020
037600*                                                                 MM020
037700      set      WS-Bond-Cnt  up by 1.                              MM020
037800      move     MM-Bnd-Name  to WS-Bnd-Name     (WS-Bnd-Ix).       MM020
037900      move     MM-Bnd-Category                                    MM020
038000               to       WS-Bnd-Category (WS-Bnd-Ix).              MM020
038100*                                                                 MM020
038200      move     "N"  to WS-Bnd-Yield-Sw (WS-Bnd-Ix).               MM020
038300      if       MM-Bnd-Yield < 999                                 MM020
038400               move     MM-Bnd-Yield to WS-Bnd-Yield (WS-Bnd-Ix)  MM020
038500               move     "Y"  to WS-Bnd-Yield-Sw (WS-Bnd-Ix).      MM020
038600*                                                                 MM020
038700      perform  ba011-Parse-Dates thru ba011-Exit.                 MM020
038800      perform  ba013-Scan-Govt-Keyword thru ba013-Exit.           MM020
038900  ba010-Exit.                                                     MM020
039000      exit     section.                                           MM020
039100*                                                                 MM020
039200  ba011-Parse-Dates       section.                                MM020
039300*--------------------------------                                 MM020
039400* Rule B1 - years to maturity = (maturity jdn - trade jdn) /      MM020
039500* 365, Gregorian calendar.  A matured/near-maturity bond gives    MM020
039550* a negative figure - that is a valid result, not an error, and   MM020
039560* is computed and flagged valid the same as a positive one; it    MM020
039570* is up to each caller whether a non-positive years figure is     MM020
039580* usable (ba033-Scan-One-Corporate says no, ba021-Scan-One-Bond   MM020
039590* says yes - see the remarks there).                              MM020
039600*                                                                 MM020
039700  ba011-Parse-Dates.                                              MM020
039800      move     "N"  to WS-Bnd-Years-Sw (WS-Bnd-Ix).               MM020
039850      move     MM-Bnd-Trade-Date   to WS-Date-Work9.              MM020
039860      perform  zz081-Validate-Date thru zz081-Exit.               MM020
039870      move     WS-Dw-Valid-Sw       to WS-Trade-Dt-Valid.         MM020
039900      perform  zz080-Days-Between thru zz080-Exit.                MM020
040000      move     WS-Jdn-Result        to WS-Jdn-Trade.              MM020
040100*                                                                 MM020
040150      move     MM-Bnd-Maturity      to WS-Date-Work9.             MM020
040160      perform  zz081-Validate-Date thru zz081-Exit.               MM020
040170      move     WS-Dw-Valid-Sw       to WS-Maty-Dt-Valid.          MM020
040300      perform  zz080-Days-Between thru zz080-Exit.                MM020
040400      move     WS-Jdn-Result        to WS-Jdn-Maturity.           MM020
040500*                                                                 MM020
040600      if       WS-Trade-Date-Ok                                   MM020
040650               and WS-Maty-Date-Ok                                MM020
040700               compute  WS-Days-Diff =                            MM020
040800                        WS-Jdn-Maturity - WS-Jdn-Trade            MM020
040900               compute  WS-Bnd-Years (WS-Bnd-Ix) rounded =        MM020
041000                        WS-Days-Diff / 365                        MM020
041100               move     "Y"  to WS-Bnd-Years-Sw (WS-Bnd-Ix).      MM020
041300  ba011-Exit.                                                     MM020
041400      exit     section.                                           MM020
041500*                                                                 MM020
041600  zz080-Days-Between      section.                                MM020
041700*--------------------------------                                 MM020
041800* Converts WS-Date-Work (ccyy/mm/dd, already split by the         MM020
041900* redefinition above) to a Julian day number - the fliegel &      MM020
042000* van flandern algorithm, textbook integer arithmetic only,       MM020
042100* no FUNCTION verb used or available on the '84 compiler.         MM020
042150*                                                                 MM020
042160* WS-Jdn-A here is the negative of the textbook "a" (the sign     MM020
042170* falls out of (Mm - 14) / 12 rather than (14 - Mm) / 12), so     MM020
042180* WS-Jdn-Y's "+ WS-Jdn-A" below still nets out to "year - a" as   MM020
042190* the book has it; WS-Jdn-M has to subtract 3, not 2, to match    MM020
042200* the book's "month + 12a - 3" once 12a is written as             MM020
042210* -12*WS-Jdn-A.                                                   MM020
042220*                                                                 MM020
042300  zz080-Days-Between.                                             MM020
042400      compute  WS-Jdn-A = (WS-Dw-Mm - 14) / 12.                   MM020
042500      compute  WS-Jdn-Y = WS-Dw-Ccyy + 4800 + WS-Jdn-A.           MM020
042600      compute  WS-Jdn-M = WS-Dw-Mm - 3 - (12 * WS-Jdn-A).         MM020
042700*                                                                 MM020
042800      compute  WS-Jdn-B =                                         MM020
042900               (153 * WS-Jdn-M + 2) / 5.                          MM020
043000      compute  WS-Jdn-C = (WS-Jdn-Y / 4) - (WS-Jdn-Y / 100).      MM020
043100      compute  WS-Jdn-D = WS-Jdn-Y / 400.                         MM020
043200*                                                                 MM020
043300      compute  WS-Jdn-Result =                                    MM020
043400               WS-Dw-Dd + WS-Jdn-B + (365 * WS-Jdn-Y)             MM020
043500               + WS-Jdn-C + WS-Jdn-D - 32045.                     MM020
043600  zz080-Exit.                                                     MM020
043700      exit     section.                                           MM020
043701*                                                                 MM020
043703  zz081-Validate-Date     section.                                MM020
043705*--------------------------------                                 MM020
043707* Rule B1 - a malformed date is treated as missing, not as a      MM020
043709* hard stop; the caller decides what "N" means for it.            MM020
043711*                                                                 MM020
043713  zz081-Validate-Date.                                            MM020
043715      move     "Y"  to WS-Dw-Valid-Sw.                            MM020
043717      if       WS-Dw-Ccyy = zero                                  MM020
043719               or WS-Dw-Mm = zero                                 MM020
043721               or WS-Dw-Mm > 12                                   MM020
043723               or WS-Dw-Dd = zero                                 MM020
043725               move     "N"  to WS-Dw-Valid-Sw                    MM020
043727               go to    zz081-Exit.                               MM020
043729      move     WS-Mdays (WS-Dw-Mm) to WS-Dw-Max-Dd.               MM020
043731      if       WS-Dw-Mm = 2                                       MM020
043733               perform  zz082-Check-Leap thru zz082-Exit.         MM020
043735      if       WS-Dw-Dd > WS-Dw-Max-Dd                            MM020
043737               move     "N"  to WS-Dw-Valid-Sw.                   MM020
043739  zz081-Exit.                                                     MM020
043741      exit     section.                                           MM020
043743*                                                                 MM020
043745  zz082-Check-Leap        section.                                MM020
043747*--------------------------------                                 MM020
043749* Rule B1 - leap-year test, divide/remainder only - no            MM020
043751* intrinsic FUNCTION MOD on this compiler.                        MM020
043753*                                                                 MM020
043755  zz082-Check-Leap.                                               MM020
043757      move     28   to WS-Dw-Max-Dd.                              MM020
043759      divide   WS-Dw-Ccyy by 4   giving WS-Leap-Q                 MM020
043761               remainder WS-Leap-R.                               MM020
043763      if       WS-Leap-R not = zero                               MM020
043765               go to    zz082-Exit.                               MM020
043767      divide   WS-Dw-Ccyy by 100 giving WS-Leap-Q                 MM020
043769               remainder WS-Leap-R.                               MM020
043771      if       WS-Leap-R not = zero                               MM020
043773               move     29   to WS-Dw-Max-Dd                      MM020
043775               go to    zz082-Exit.                               MM020
043777      divide   WS-Dw-Ccyy by 400 giving WS-Leap-Q                 MM020
043779               remainder WS-Leap-R.                               MM020
043781      if       WS-Leap-R = zero                                   MM020
043783               move     29   to WS-Dw-Max-Dd.                     MM020
043785  zz082-Exit.                                                     MM020
043787      exit     section.                                           MM020
043790*                                                                 MM020
043900  ba013-Scan-Govt-Keyword section.                                MM020
044000*--------------------------------                                 MM020
044100* Flags the trade a government issue when GOVT appears anywhere   MM020
044200* in the bond name - scanned position by position, one trial      MM020
044300* per call of ba014, rather than an inline perform.               MM020
044400*                                                                 MM020
044500  ba013-Scan-Govt-Keyword.                                        MM020
044600      move     "N"  to WS-Bnd-Govt-Sw (WS-Bnd-Ix).                MM020
044700      move     "N"  to WS-Found-Sw.                               MM020
044800      move     1    to WS-Isw-Pos.                                MM020
044900      perform  ba014-Try-One-Pos thru ba014-Exit                  MM020
045000               until    WS-Found                                  MM020
045100               or       WS-Isw-Pos > 37.                          MM020
045200  ba013-Exit.                                                     MM020
045300      exit     section.                                           MM020
045400*                                                                 MM020
045500  ba014-Try-One-Pos      section.                                 MM020
045600*--------------------------------                                 MM020
045700  ba014-Try-One-Pos.                                              MM020
045800      if       WS-Bnd-Name (WS-Bnd-Ix) (WS-Isw-Pos : 4) = "GOVT"  MM020
045900               move     "Y"  to WS-Found-Sw                       MM020
046000               move     "Y"  to WS-Bnd-Govt-Sw (WS-Bnd-Ix)        MM020
046100               go to    ba014-Exit.                               MM020
046200      set      WS-Isw-Pos   up by 1.                              MM020
046300  ba014-Exit.                                                     MM020
046400      exit     section.                                           MM020
046500*                                                                 MM020
046600  ba020-Build-Riskfree-Curve section.                             MM020
046700*--------------------------------                                 MM020
046800* Pass 1 of 2 over WS-Bond-Table.  Gov't issues with a usable     MM020
046900* yield & maturity are bucketed by years-to-maturity, then        MM020
047000* averaged & sorted ascending ready for ba032 to interpolate.     MM020
047100*                                                                 MM020
047200  ba020-Build-Riskfree-Curve.                                     MM020
047300      set      WS-Bnd-Ix    to 1.                                 MM020
047400      perform  ba021-Scan-One-Bond thru ba021-Exit                MM020
047500               until    WS-Bnd-Ix > WS-Bond-Cnt.                  MM020
047600*                                                                 MM020
047700      perform  ba023-Average-Rf-Points thru ba023-Exit.           MM020
047800      perform  ba024-Sort-Rf-Curve thru ba024-Exit.               MM020
047900  ba020-Exit.                                                     MM020
048000      exit     section.                                           MM020
048100*                                                                 MM020
048200  ba021-Scan-One-Bond    section.                                 MM020
048300*--------------------------------                                 MM020
048350* Rule B1 - the risk-free curve wants years-to-maturity to        MM020
048360* exist, full stop; a negative figure (matured/near-maturity      MM020
048370* govt paper) is still a real point on the curve, so there is     MM020
048380* no > zero test here - contrast ba033-Scan-One-Corporate,        MM020
048390* which does require one.                                         MM020
048400  ba021-Scan-One-Bond.                                            MM020
048500      if       WS-Bnd-Is-Govt (WS-Bnd-Ix)                         MM020
048600               and WS-Bnd-Yield-Valid (WS-Bnd-Ix)                 MM020
048700               and WS-Bnd-Years-Valid (WS-Bnd-Ix)                 MM020
048900               perform ba022-Find-Rf-Bucket thru ba022-Exit.      MM020
049000      set      WS-Bnd-Ix    up by 1.                              MM020
049100  ba021-Exit.                                                     MM020
049200      exit     section.                                           MM020
049300*                                                                 MM020
049400  ba022-Find-Rf-Bucket   section.                                 MM020
049500*--------------------------------                                 MM020
049600* Linear search of the curve-so-far for a bucket already at       MM020
049700* this years figure, rounded to 3 decimals; opens a new bucket    MM020
049800* when none matches.  200 buckets at most, search cost is not     MM020
049900* a concern for an overnight batch run.                           MM020
050000*                                                                 MM020
050100  ba022-Find-Rf-Bucket.                                           MM020
050150* Round straight into the 3-decimal key - do not round into       MM020
050160* WS-It-Rate (4 decimals) & truncate down to 3 after, that two    MM020
050170* step path can disagree with a direct 3-decimal round on a       MM020
050180* borderline figure.                                              MM020
050200      compute  WS-Rf-Bucket-Key rounded =                         MM020
050300               WS-Bnd-Years (WS-Bnd-Ix).                          MM020
050400      move     "N"  to WS-Found-Sw.                               MM020
050500      set      WS-Rf-Ix     to 1.                                 MM020
050600      search   WS-Rf-Entry                                        MM020
050700               at end                                             MM020
050800               perform  ba0221-Open-New-Bucket thru ba0221-Exit   MM020
050900               when     WS-Rf-Years (WS-Rf-Ix) =                  MM020
050950                        WS-Rf-Bucket-Key                          MM020
051000               perform  ba0222-Add-To-Bucket thru ba0222-Exit.    MM020
051100  ba022-Exit.                                                     MM020
051200      exit     section.                                           MM020
051300*                                                                 MM020
051400  ba0221-Open-New-Bucket section.                                 MM020
051500*--------------------------------                                 MM020
051600  ba0221-Open-New-Bucket.                                         MM020
051700      set      WS-Rf-Point-Cnt up by 1.                           MM020
051800      set      WS-Rf-Ix     to WS-Rf-Point-Cnt.                   MM020
051900      move     WS-Rf-Bucket-Key to WS-Rf-Years (WS-Rf-Ix).        MM020
052000      move     WS-Bnd-Yield (WS-Bnd-Ix)                           MM020
052100               to       WS-Rf-Sum-Yield (WS-Rf-Ix).               MM020
052200      move     1            to WS-Rf-Count (WS-Rf-Ix).            MM020
052300  ba0221-Exit.                                                    MM020
052400      exit     section.                                           MM020
052500*                                                                 MM020
052600  ba0222-Add-To-Bucket   section.                                 MM020
052700*--------------------------------                                 MM020
052800  ba0222-Add-To-Bucket.                                           MM020
052900      add      WS-Bnd-Yield (WS-Bnd-Ix)                           MM020
053000               to       WS-Rf-Sum-Yield (WS-Rf-Ix).               MM020
053100      set      WS-Rf-Count (WS-Rf-Ix) up by 1.                    MM020
053200  ba0222-Exit.                                                    MM020
053300      exit     section.                                           MM020
053400*                                                                 MM020
053500  ba023-Average-Rf-Points section.                                MM020
053600*--------------------------------                                 MM020
053700  ba023-Average-Rf-Points.                                        MM020
053800      set      WS-Rf-Ix     to 1.                                 MM020
053900      perform  ba0231-Average-One-Point thru ba0231-Exit          MM020
054000               until    WS-Rf-Ix > WS-Rf-Point-Cnt.               MM020
054100  ba023-Exit.                                                     MM020
054200      exit     section.                                           MM020
054300*                                                                 MM020
054400  ba0231-Average-One-Point section.                               MM020
054500*--------------------------------                                 MM020
054600  ba0231-Average-One-Point.                                       MM020
054700      compute  WS-Rf-Yield (WS-Rf-Ix) rounded =                   MM020
054800               WS-Rf-Sum-Yield (WS-Rf-Ix) /                       MM020
054900               WS-Rf-Count (WS-Rf-Ix).                            MM020
055000      set      WS-Rf-Ix     up by 1.                              MM020
055100  ba0231-Exit.                                                    MM020
055200      exit     section.                                           MM020
055300*                                                                 MM020
055400  ba024-Sort-Rf-Curve    section.                                 MM020
055500*--------------------------------                                 MM020
055600* Bubble sort ascending by years, same hand as mm010's curve      MM020
055700* sort - small tables, clarity wins over a library sort.          MM020
055800*                                                                 MM020
055900  ba024-Sort-Rf-Curve.                                            MM020
056000      set      WS-Outer-Idx to 1.                                 MM020
056100      perform  ba025-Rf-Outer-Pass thru ba025-Exit                MM020
056200               until    WS-Outer-Idx >= WS-Rf-Point-Cnt.          MM020
056300  ba024-Exit.                                                     MM020
056400      exit     section.                                           MM020
056500*                                                                 MM020
056600  ba025-Rf-Outer-Pass    section.                                 MM020
056700*--------------------------------                                 MM020
056800  ba025-Rf-Outer-Pass.                                            MM020
056900      move     "N"  to WS-Swap-Done.                              MM020
057000      set      WS-Inner-Idx to 1.                                 MM020
057100      perform  ba026-Rf-Inner-Pass thru ba026-Exit                MM020
057200               until    WS-Inner-Idx >                            MM020
057300                        WS-Rf-Point-Cnt - WS-Outer-Idx.           MM020
057400      if       WS-No-Swap                                         MM020
057500               move     WS-Rf-Point-Cnt to WS-Outer-Idx           MM020
057600      else                                                        MM020
057700               set      WS-Outer-Idx up by 1.                     MM020
057800  ba025-Exit.                                                     MM020
057900      exit     section.                                           MM020
058000*                                                                 MM020
058100  ba026-Rf-Inner-Pass    section.                                 MM020
058200*--------------------------------                                 MM020
058300  ba026-Rf-Inner-Pass.                                            MM020
058400      set      WS-Rf-Ix     to WS-Inner-Idx.                      MM020
058500      if       WS-Rf-Years (WS-Rf-Ix) >                           MM020
058600               WS-Rf-Years (WS-Rf-Ix + 1)                         MM020
058700               perform  ba027-Swap-Rf-Entries thru ba027-Exit     MM020
058800               move     "Y"  to WS-Swap-Done.                     MM020
058900      set      WS-Inner-Idx up by 1.                              MM020
059000  ba026-Exit.                                                     MM020
059100      exit     section.                                           MM020
059200*                                                                 MM020
059300  ba027-Swap-Rf-Entries  section.                                 MM020
059400*--------------------------------                                 MM020
059500  ba027-Swap-Rf-Entries.                                          MM020
059600      move     WS-Rf-Entry (WS-Rf-Ix)  to WS-Rf-Hold-Entry.       MM020
059700      move     WS-Rf-Entry (WS-Rf-Ix + 1)                         MM020
059800               to       WS-Rf-Entry (WS-Rf-Ix).                   MM020
059900      move     WS-Rf-Hold-Entry                                   MM020
060000               to       WS-Rf-Entry (WS-Rf-Ix + 1).               MM020
060100  ba027-Exit.                                                     MM020
060200      exit     section.                                           MM020
060300*                                                                 MM020
060400  ba030-Process-Corporates section.                               MM020
060500*--------------------------------                                 MM020
060600* Pass 2 of 2 over WS-Bond-Table.  Corporate issues (category     MM020
060700* 040) with a usable yield & positive maturity are spread off     MM020
060800* the risk-free curve and rolled up by issuer.                    MM020
060900*                                                                 MM020
061000  ba030-Process-Corporates.                                       MM020
061100      set      WS-Bnd-Ix    to 1.                                 MM020
061200      perform  ba033-Scan-One-Corporate thru ba033-Exit           MM020
061300               until    WS-Bnd-Ix > WS-Bond-Cnt.                  MM020
061400  ba030-Exit.                                                     MM020
061500      exit     section.                                           MM020
061600*                                                                 MM020
061700  ba033-Scan-One-Corporate section.                               MM020
061800*--------------------------------                                 MM020
061900  ba033-Scan-One-Corporate.                                       MM020
062000      if       WS-Bnd-Category (WS-Bnd-Ix) = 40                   MM020
062100               and WS-Bnd-Yield-Valid (WS-Bnd-Ix)                 MM020
062200               and WS-Bnd-Years-Valid (WS-Bnd-Ix)                 MM020
062300               and WS-Bnd-Years (WS-Bnd-Ix) > zero                MM020
062400               set      WS-Corp-Cnt up by 1                       MM020
062500               perform  ba031-Extract-Issuer thru ba031-Exit      MM020
062600               perform  ba032-Interpolate-Riskfree                MM020
062700                        thru     ba032-Exit                       MM020
062800               perform  ba040-Aggregate-Issuers thru ba040-Exit.  MM020
062900      set      WS-Bnd-Ix    up by 1.                              MM020
063000  ba033-Exit.                                                     MM020
063100      exit     section.                                           MM020
063200*                                                                 MM020
063300  ba031-Extract-Issuer   section.                                 MM020
063400*--------------------------------                                 MM020
063500* Rule B2.  Hunt left to right for the first digit in the bond    MM020
063600* name; the issuer is everything before it, trailing spaces &     MM020
063700* a trailing -SUB subordination marker removed.  A name with      MM020
063800* no digit at all is taken whole as the issuer.                   MM020
063900*                                                                 MM020
064000  ba031-Extract-Issuer.                                           MM020
064100      move     WS-Bnd-Name (WS-Bnd-Ix) to WS-Isw-Name.            MM020
064200      move     40           to WS-Isw-Cut.                        MM020
064300      move     "N"  to WS-Found-Sw.                               MM020
064400      move     1    to WS-Isw-Pos.                                MM020
064500      perform  ba0311-Try-One-Char thru ba0311-Exit               MM020
064600               until    WS-Found                                  MM020
064700               or       WS-Isw-Pos > 40.                          MM020
064750      move     WS-Found-Sw  to WS-Isw-Digit-Sw.                   MM020
064800*                                                                 MM020
064900      if       WS-Isw-Digit-Valid                                 MM020
065000               move     WS-Isw-Pos to WS-Isw-Cut                  MM020
065100               subtract 1   from WS-Isw-Cut.                      MM020
065200*                                                                 MM020
065300      add      1    to WS-Isw-Cut giving WS-Isw-Pos.              MM020
065400      subtract WS-Isw-Cut from 40 giving WS-Isw-Len.              MM020
065500      if       WS-Isw-Cut > zero                                  MM020
065600               move     spaces to                                 MM020
065700                   WS-Isw-Name (WS-Isw-Pos : WS-Isw-Len)          MM020
065800      else                                                        MM020
065900               move     spaces to WS-Isw-Name.                    MM020
066000*                                                                 MM020
066010* Rule B2 - the -SUB marker only ever survives on a name with     MM020
066020* no digit (taken whole, above); locate the real end of that      MM020
066030* text first, rather than assuming it runs to column 32.          MM020
066040*                                                                 MM020
066050      if       not WS-Isw-Digit-Valid                             MM020
066060               move     "N"  to WS-Found-Sw                       MM020
066070               move     40   to WS-Isw-End                        MM020
066080               perform  ba0312-Find-Name-End thru ba0312-Exit     MM020
066090                        until    WS-Found                         MM020
066100                        or       WS-Isw-End = zero                MM020
066110               if       WS-Isw-End not < 4                        MM020
066120                        and WS-Isw-Name (WS-Isw-End - 3 : 4)      MM020
066130                                 = "-SUB"                         MM020
066140                        move     spaces to                        MM020
066150                            WS-Isw-Name (WS-Isw-End - 3 : 4).     MM020
066200*                                                                 MM020
066210  ba031-Exit.                                                     MM020
066220      exit     section.                                           MM020
066230*                                                                 MM020
066240  ba0312-Find-Name-End    section.                                MM020
066250*--------------------------------                                 MM020
066260* Rule B2 - scans right to left for the last non-space column,    MM020
066270* one trial per call, same idiom as ba0311/ba014 above.           MM020
066280*                                                                 MM020
066290  ba0312-Find-Name-End.                                           MM020
066300      if       WS-Isw-Name (WS-Isw-End : 1) not = space           MM020
066310               move     "Y"  to WS-Found-Sw                       MM020
066320               go to    ba0312-Exit.                              MM020
066330      subtract 1   from WS-Isw-End.                               MM020
066340  ba0312-Exit.                                                    MM020
066350      exit     section.                                           MM020
066360*                                                                 MM020
066600  ba0311-Try-One-Char    section.                                 MM020
066700*--------------------------------                                 MM020
066800  ba0311-Try-One-Char.                                            MM020
066900      move     WS-Isw-Name (WS-Isw-Pos : 1) to WS-Isw-Char.       MM020
067000      if       WS-Isw-Char is digit-class                         MM020
067100               move     "Y"  to WS-Found-Sw                       MM020
067200               go to    ba0311-Exit.                              MM020
067300      set      WS-Isw-Pos   up by 1.                              MM020
067400  ba0311-Exit.                                                    MM020
067500      exit     section.                                           MM020
067600*                                                                 MM020
067700  ba032-Interpolate-Riskfree section.                             MM020
067800*--------------------------------                                 MM020
067900* Rule B3.  Curve is sorted ascending by years.  Flat below       MM020
068000* the first point & above the last, linear in between.  Result    MM020
068100* left in WS-It-Rate for ba033 to turn into a spread.             MM020
068200*                                                                 MM020
068300  ba032-Interpolate-Riskfree.                                     MM020
068400      if       WS-Bnd-Years (WS-Bnd-Ix) <= WS-Rf-Years (1)        MM020
068500               move     WS-Rf-Yield (1) to WS-It-Rate             MM020
068600               go to    ba032-Exit.                               MM020
068700*                                                                 MM020
068800      if       WS-Bnd-Years (WS-Bnd-Ix) >=                        MM020
068900               WS-Rf-Years (WS-Rf-Point-Cnt)                      MM020
069000               move     WS-Rf-Yield (WS-Rf-Point-Cnt)             MM020
069100                        to   WS-It-Rate                           MM020
069200               go to    ba032-Exit.                               MM020
069300*                                                                 MM020
069400      set      WS-It-Lo-Ix  to 1.                                 MM020
069500      perform  ba0321-Find-Bracket thru ba0321-Exit               MM020
069600               until    WS-Rf-Years (WS-It-Lo-Ix + 1) >=          MM020
069700                        WS-Bnd-Years (WS-Bnd-Ix).                 MM020
069800*                                                                 MM020
069900      set      WS-It-Hi-Ix  to WS-It-Lo-Ix.                       MM020
070000      set      WS-It-Hi-Ix  up by 1.                              MM020
070100*                                                                 MM020
070200* WS-Exp-Sum borrowed here as a spare working accumulator -       MM020
070300* the interpolation & the exponential series never overlap.       MM020
070400*                                                                 MM020
070500      compute  WS-Exp-Sum =                                       MM020
070600               WS-Rf-Yield (WS-It-Hi-Ix) -                        MM020
070700               WS-Rf-Yield (WS-It-Lo-Ix).                         MM020
070800      compute  WS-Exp-Term =                                      MM020
070900               WS-Bnd-Years (WS-Bnd-Ix) -                         MM020
071000               WS-Rf-Years (WS-It-Lo-Ix).                         MM020
071100      compute  WS-Exp-X =                                         MM020
071200               WS-Rf-Years (WS-It-Hi-Ix) -                        MM020
071300               WS-Rf-Years (WS-It-Lo-Ix).                         MM020
071400      compute  WS-It-Rate rounded =                               MM020
071500               WS-Rf-Yield (WS-It-Lo-Ix) +                        MM020
071600               (WS-Exp-Sum * WS-Exp-Term / WS-Exp-X).             MM020
071700  ba032-Exit.                                                     MM020
071800      exit     section.                                           MM020
071900*                                                                 MM020
072000  ba0321-Find-Bracket    section.                                 MM020
072100*--------------------------------                                 MM020
072200  ba0321-Find-Bracket.                                            MM020
072300      set      WS-It-Lo-Ix  up by 1.                              MM020
072400  ba0321-Exit.                                                    MM020
072500      exit     section.                                           MM020
072600*                                                                 MM020
072700  ba040-Aggregate-Issuers section.                                MM020
072800*--------------------------------                                 MM020
072900* Rolls the bond's spread & years into its issuer's running       MM020
073000* totals, opening a fresh issuer entry on first sight of the      MM020
073100* name.  Spread is held as a decimal fraction, not basis          MM020
073200* points, per Rule B4's LAMBDA formula.                           MM020
073300*                                                                 MM020
073400  ba040-Aggregate-Issuers.                                        MM020
073500      compute  WS-It-Rate =                                       MM020
073600               WS-Bnd-Yield (WS-Bnd-Ix) - WS-It-Rate.             MM020
073700      divide   WS-It-Rate by 100 giving WS-It-Rate.               MM020
073800*                                                                 MM020
073900      move     "N"  to WS-Found-Sw.                               MM020
074000      set      WS-Iss-Ix    to 1.                                 MM020
074100      search   WS-Iss-Entry                                       MM020
074200               at end                                             MM020
074300               perform  ba041-Open-New-Issuer thru ba041-Exit     MM020
074400               when     WS-Iss-Name (WS-Iss-Ix) =                 MM020
074500                        WS-Isw-Name (1 : 30)                      MM020
074600               perform  ba042-Add-To-Issuer thru ba042-Exit.      MM020
074700  ba040-Exit.                                                     MM020
074800      exit     section.                                           MM020
074900*                                                                 MM020
075000  ba041-Open-New-Issuer  section.                                 MM020
075100*--------------------------------                                 MM020
075200  ba041-Open-New-Issuer.                                          MM020
075300      set      WS-Issuer-Cnt up by 1.                             MM020
075400      set      WS-Iss-Ix    to WS-Issuer-Cnt.                     MM020
075500      move     WS-Isw-Name (1 : 30) to WS-Iss-Name (WS-Iss-Ix).   MM020
075600      move     1            to WS-Iss-Count     (WS-Iss-Ix).      MM020
075700      move     WS-It-Rate   to WS-Iss-Sum-Spread (WS-Iss-Ix).     MM020
075800      move     WS-Bnd-Years (WS-Bnd-Ix)                           MM020
075900               to       WS-Iss-Sum-Years  (WS-Iss-Ix).            MM020
076000  ba041-Exit.                                                     MM020
076100      exit     section.                                           MM020
076200*                                                                 MM020
076300  ba042-Add-To-Issuer    section.                                 MM020
076400*--------------------------------                                 MM020
076500  ba042-Add-To-Issuer.                                            MM020
076600      set      WS-Iss-Count (WS-Iss-Ix) up by 1.                  MM020
076700      add      WS-It-Rate   to WS-Iss-Sum-Spread (WS-Iss-Ix).     MM020
076800      add      WS-Bnd-Years (WS-Bnd-Ix)                           MM020
076900               to       WS-Iss-Sum-Years  (WS-Iss-Ix).            MM020
077000  ba042-Exit.                                                     MM020
077100      exit     section.                                           MM020
077200*                                                                 MM020
077300  ba050-Compute-Hazard-Pds section.                               MM020
077400*--------------------------------                                 MM020
077500* Rules B4 & B5.  Finishes each issuer's averages, derives the    MM020
077600* hazard rate & the four term PDs.  Accumulations are left        MM020
077700* unrounded here - Rule B6 rounding happens on the way out in     MM020
077800* ba070, never before.                                            MM020
077900*                                                                 MM020
078000  ba050-Compute-Hazard-Pds.                                       MM020
078100      set      WS-Iss-Ix    to 1.                                 MM020
078200      perform  ba051-Finish-One-Issuer thru ba051-Exit            MM020
078300               until    WS-Iss-Ix > WS-Issuer-Cnt.                MM020
078400  ba050-Exit.                                                     MM020
078500      exit     section.                                           MM020
078600*                                                                 MM020
078700  ba051-Finish-One-Issuer section.                                MM020
078800*--------------------------------                                 MM020
078900  ba051-Finish-One-Issuer.                                        MM020
079000      compute  WS-Iss-Avg-Spread (WS-Iss-Ix) =                    MM020
079100               WS-Iss-Sum-Spread (WS-Iss-Ix) /                    MM020
079200               WS-Iss-Count (WS-Iss-Ix).                          MM020
079300      compute  WS-Iss-Avg-Years (WS-Iss-Ix) =                     MM020
079400               WS-Iss-Sum-Years (WS-Iss-Ix) /                     MM020
079500               WS-Iss-Count (WS-Iss-Ix).                          MM020
079600*                                                                 MM020
079700      compute  WS-Iss-Lambda (WS-Iss-Ix) =                        MM020
079800               WS-Iss-Avg-Spread (WS-Iss-Ix) / WS-Lgd.            MM020
079900      if       WS-Iss-Lambda (WS-Iss-Ix) < zero                   MM020
080000               move     zero to WS-Iss-Lambda (WS-Iss-Ix).        MM020
080100*                                                                 MM020
080200      compute  WS-Exp-X = WS-Iss-Lambda (WS-Iss-Ix) * 1.          MM020
080300      perform  zz085-Exp-Neg thru zz085-Exit.                     MM020
080400      compute  WS-Iss-Pd-1y (WS-Iss-Ix) = 1 - WS-Exp-Result.      MM020
080500*                                                                 MM020
080600      compute  WS-Exp-X = WS-Iss-Lambda (WS-Iss-Ix) * 3.          MM020
080700      perform  zz085-Exp-Neg thru zz085-Exit.                     MM020
080800      compute  WS-Iss-Pd-3y (WS-Iss-Ix) = 1 - WS-Exp-Result.      MM020
080900*                                                                 MM020
081000      compute  WS-Exp-X = WS-Iss-Lambda (WS-Iss-Ix) * 5.          MM020
081100      perform  zz085-Exp-Neg thru zz085-Exit.                     MM020
081200      compute  WS-Iss-Pd-5y (WS-Iss-Ix) = 1 - WS-Exp-Result.      MM020
081300*                                                                 MM020
081400      compute  WS-Exp-X = WS-Iss-Lambda (WS-Iss-Ix) * 10.         MM020
081500      perform  zz085-Exp-Neg thru zz085-Exit.                     MM020
081600      compute  WS-Iss-Pd-10y (WS-Iss-Ix) = 1 - WS-Exp-Result.     MM020
081700*                                                                 MM020
081800      set      WS-Iss-Ix    up by 1.                              MM020
081900  ba051-Exit.                                                     MM020
082000      exit     section.                                           MM020
082100*                                                                 MM020
082200  zz085-Exp-Neg           section.                                MM020
082300*--------------------------------                                 MM020
082400* Rule B5.  e to the power of minus WS-Exp-X by Taylor series,    MM020
082500* summed to 20 terms - comfortably past 8 decimal places for      MM020
082600* the lambda*t range this book ever presents.  No FUNCTION        MM020
082700* verb used, per the remarks at the top of this program.          MM020
082800*                                                                 MM020
082900  zz085-Exp-Neg.                                                  MM020
083000      move     1    to WS-Exp-Sum.                                MM020
083100      move     1    to WS-Exp-Term.                               MM020
083200      move     1    to WS-Exp-Term-Idx.                           MM020
083300      perform  zz086-Add-One-Term thru zz086-Exit                 MM020
083400               until    WS-Exp-Term-Idx > 20.                     MM020
083500      move     WS-Exp-Sum   to WS-Exp-Result.                     MM020
083600  zz085-Exit.                                                     MM020
083700      exit     section.                                           MM020
083800*                                                                 MM020
083900  zz086-Add-One-Term      section.                                MM020
084000*--------------------------------                                 MM020
084100* Each call multiplies the running term by (-x / n) & adds it     MM020
084200* in - the standard recurrence for a Taylor series term, far      MM020
084300* cheaper than computing x to the power of n from scratch.        MM020
084400*                                                                 MM020
084500  zz086-Add-One-Term.                                             MM020
084600      compute  WS-Exp-Term rounded =                              MM020
084700               WS-Exp-Term * (0 - WS-Exp-X) / WS-Exp-Term-Idx.    MM020
084800      add      WS-Exp-Term  to WS-Exp-Sum.                        MM020
084900      set      WS-Exp-Term-Idx up by 1.                           MM020
085000  zz086-Exit.                                                     MM020
085100      exit     section.                                           MM020
085200*                                                                 MM020
085300  ba060-Sort-Issuer-Table section.                                MM020
085400*--------------------------------                                 MM020
085500* Rule B7.  Bubble sort descending by PD-5Y, same hand as the     MM020
085600* risk-free curve sort above & mm010's curve sort before it.      MM020
085700*                                                                 MM020
085800  ba060-Sort-Issuer-Table.                                        MM020
085900      set      WS-Outer-Idx to 1.                                 MM020
086000      perform  ba061-Iss-Outer-Pass thru ba061-Exit               MM020
086100               until    WS-Outer-Idx >= WS-Issuer-Cnt.            MM020
086200  ba060-Exit.                                                     MM020
086300      exit     section.                                           MM020
086400*                                                                 MM020
086500  ba061-Iss-Outer-Pass   section.                                 MM020
086600*--------------------------------                                 MM020
086700  ba061-Iss-Outer-Pass.                                           MM020
086800      move     "N"  to WS-Swap-Done.                              MM020
086900      set      WS-Inner-Idx to 1.                                 MM020
087000      perform  ba062-Iss-Inner-Pass thru ba062-Exit               MM020
087100               until    WS-Inner-Idx >                            MM020
087200                        WS-Issuer-Cnt - WS-Outer-Idx.             MM020
087300      if       WS-No-Swap                                         MM020
087400               move     WS-Issuer-Cnt to WS-Outer-Idx             MM020
087500      else                                                        MM020
087600               set      WS-Outer-Idx up by 1.                     MM020
087700  ba061-Exit.                                                     MM020
087800      exit     section.                                           MM020
087900*                                                                 MM020
088000  ba062-Iss-Inner-Pass   section.                                 MM020
088100*--------------------------------                                 MM020
088200  ba062-Iss-Inner-Pass.                                           MM020
088300      set      WS-Iss-Ix    to WS-Inner-Idx.                      MM020
088400      if       WS-Iss-Pd-5y (WS-Iss-Ix) <                         MM020
088500               WS-Iss-Pd-5y (WS-Iss-Ix + 1)                       MM020
088600               perform  ba063-Swap-Issuers thru ba063-Exit        MM020
088700               move     "Y"  to WS-Swap-Done.                     MM020
088800      set      WS-Inner-Idx up by 1.                              MM020
088900  ba062-Exit.                                                     MM020
089000      exit     section.                                           MM020
089100*                                                                 MM020
089200  ba063-Swap-Issuers      section.                                MM020
089300*--------------------------------                                 MM020
089400  ba063-Swap-Issuers.                                             MM020
089500      move     WS-Iss-Entry (WS-Iss-Ix)  to WS-Iss-Hold-Entry.    MM020
089600      move     WS-Iss-Entry (WS-Iss-Ix + 1)                       MM020
089700               to       WS-Iss-Entry (WS-Iss-Ix).                 MM020
089800      move     WS-Iss-Hold-Entry                                  MM020
089900               to       WS-Iss-Entry (WS-Iss-Ix + 1).             MM020
090000  ba063-Exit.                                                     MM020
090100      exit     section.                                           MM020
090200*                                                                 MM020
090300  ba070-Write-Credit-File section.                                MM020
090400*--------------------------------                                 MM020
090500* Rule B6.  Presentation rounding happens here & only here -      MM020
090600* the working tables keep full precision throughout.              MM020
090700*                                                                 MM020
090800  ba070-Write-Credit-File.                                        MM020
090900      open     output    Credit-Out-File.                         MM020
091000      set      WS-Iss-Ix    to 1.                                 MM020
091100      perform  ba071-Write-One-Issuer thru ba071-Exit             MM020
091200               until    WS-Iss-Ix > WS-Issuer-Cnt.                MM020
091300      close    Credit-Out-File.                                   MM020
091400      display  "MM020 issuers reported  : " WS-Issuer-Cnt.        MM020
091500      display  "MM020 corporate bonds    : " WS-Corp-Cnt.         MM020
091600  ba070-Exit.                                                     MM020
091700      exit     section.                                           MM020
091800*                                                                 MM020
091900  ba071-Write-One-Issuer section.                                 MM020
092000*--------------------------------                                 MM020
092100  ba071-Write-One-Issuer.                                         MM020
092200      move     WS-Iss-Name (WS-Iss-Ix) to MM-Crd-Issuer.          MM020
092300      move     WS-Iss-Count (WS-Iss-Ix) to MM-Crd-N-Bonds.        MM020
092400*                                                                 MM020
092500      compute  MM-Crd-Avg-Spread-Bps rounded =                    MM020
092600               WS-Iss-Avg-Spread (WS-Iss-Ix) * 10000.             MM020
092700      compute  MM-Crd-Avg-Years rounded =                         MM020
092750               WS-Iss-Avg-Years (WS-Iss-Ix).                      MM020
092800*                                                                 MM020
092900      compute  MM-Crd-Pd-1Y rounded =                             MM020
093000               WS-Iss-Pd-1y (WS-Iss-Ix) * 100.                    MM020
093100      compute  MM-Crd-Pd-3Y rounded =                             MM020
093200               WS-Iss-Pd-3y (WS-Iss-Ix) * 100.                    MM020
093300      compute  MM-Crd-Pd-5Y rounded =                             MM020
093400               WS-Iss-Pd-5y (WS-Iss-Ix) * 100.                    MM020
093500      compute  MM-Crd-Pd-10Y rounded =                            MM020
093600               WS-Iss-Pd-10y (WS-Iss-Ix) * 100.                   MM020
093700*                                                                 MM020
093800      write    MM-Credit-Record.                                  MM020
093900      set      WS-Iss-Ix    up by 1.                              MM020
094000  ba071-Exit.                                                     MM020
094100      exit     section.                                           MM020
094200*                                                                 MM020
