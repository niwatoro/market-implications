000100********************************************                      WSMMOIS
000200*                                          *                      WSMMOIS
000300*  Record Definition For OIS Rates File   *                       WSMMOIS
000400*     Sequential file, one point per tenor  *                     WSMMOIS
000500********************************************                      WSMMOIS
000600* File size 18 bytes, line sequential text.                       WSMMOIS
000700*                                                                 WSMMOIS
000800* 14/03/84 djh - Created.                                         WSMMOIS
000900* 02/11/98 djh -    .01 Y2K review - no century-sensitive         WSMMOIS
001000*                  fields in this record, no changes needed.      WSMMOIS
001100* 18/11/25 vbc -    .02 Picked up from D J Hollis for the         WSMMOIS
001200*                  Nightly-3.3 build.  Comment tidy only.         WSMMOIS
001300*                                                                 WSMMOIS
001400 01  MM-Ois-Record.                                               WSMMOIS
001500*  tenor is left justified, space padded, eg 1D, 3M, 10Y.         WSMMOIS
001600     03  MM-Ois-Tenor          pic x(6).                          WSMMOIS
001700     03  MM-Ois-Rate           pic s9(3)v9(5).                    WSMMOIS
001800     03  filler                pic x(4).                          WSMMOIS
001900*                                                                 WSMMOIS
