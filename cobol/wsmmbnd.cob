000100********************************************                      WSMMBND
000200*                                          *                      WSMMBND
000300*  Record Definition For Bond-Trades File *                       WSMMBND
000400*     Normalised from exchange CSV feed     *                     WSMMBND
000500*     Gov't issues carry GOVT in the name   *                     WSMMBND
000600********************************************                      WSMMBND
000700* File size 88 bytes, line sequential text.                       WSMMBND
000800*                                                                 WSMMBND
000900* 22/05/84 djh - Created.                                         WSMMBND
001000* 19/09/87 djh -    .01 Bond-Name widened 32 -> 40, issuers       WSMMBND
001100*                  running long with series suffix added,         WSMMBND
001200*                  filler reduced to suit.                        WSMMBND
001300* 02/11/98 djh -    .02 Y2K review - Trade-Date & Maturity are    WSMMBND
001400*                  full CCYYMMDD already, no change required.     WSMMBND
001500* 18/11/25 vbc -    .03 Picked up for Nightly-3.3.  No changes.   WSMMBND
001600*                                                                 WSMMBND
001700 01  MM-Bond-Record.                                              WSMMBND
001800*  Trade-Date & Maturity are ccyymmdd, full century, no 2-digit   WSMMBND
001900*  year fields anywhere in this copybook.                         WSMMBND
002000     03  MM-Bnd-Trade-Date     pic 9(8).                          WSMMBND
002100     03  MM-Bnd-Category       pic 9(3).                          WSMMBND
002200*  category 040 = corporate issue, other codes reserved for       WSMMBND
002300*  future use by the desk, not used by this module.               WSMMBND
002400     03  MM-Bnd-Issue-Code     pic x(12).                         WSMMBND
002500     03  MM-Bnd-Name           pic x(40).                         WSMMBND
002600     03  MM-Bnd-Maturity       pic 9(8).                          WSMMBND
002700*  coupon is informational only, not used by ba050.  yield of     WSMMBND
002800*  999 or higher on input means missing/not quoted, skip the      WSMMBND
002900*  bond.                                                          WSMMBND
003000     03  MM-Bnd-Coupon         pic s9(3)v9(4).                    WSMMBND
003100     03  MM-Bnd-Yield          pic s9(3)v9(4).                    WSMMBND
003200     03  filler                pic x(3).                          WSMMBND
003300*                                                                 WSMMBND
