000100********************************************                      WSMMCRV
000200*                                          *                      WSMMCRV
000300*  Record Definition For Curve-Out File   *                       WSMMCRV
000400*     Sorted ascending by Crv-Years         *                     WSMMCRV
000500********************************************                      WSMMCRV
000600* File size 27 bytes, line sequential text.                       WSMMCRV
000700*                                                                 WSMMCRV
000800* 14/03/84 djh - Created.                                         WSMMCRV
000900* 21/07/91 djh -    .01 Widened Crv-Years from 3 to 6 decimals    WSMMCRV
001000*                  per revised spec, no prec loss on long end.    WSMMCRV
001100* 02/11/98 djh -    .02 Y2K review - no century fields, ok.       WSMMCRV
001200* 18/11/25 vbc -    .03 Picked up for Nightly-3.3.  No changes.   WSMMCRV
001300*                                                                 WSMMCRV
001400 01  MM-Curve-Record.                                             WSMMCRV
001500     03  MM-Crv-Tenor          pic x(6).                          WSMMCRV
001600     03  MM-Crv-Rate           pic s9(3)v9(5).                    WSMMCRV
001700     03  MM-Crv-Years          pic s9(3)v9(6).                    WSMMCRV
001800     03  filler                pic x(4).                          WSMMCRV
001900*                                                                 WSMMCRV
